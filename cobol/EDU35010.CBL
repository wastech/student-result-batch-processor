000100******************************************************************
000200* FECHA       : 14/05/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* PROGRAMA    : EDU35010, CARGA DE RESULTADOS DE CURSOS          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA LOS RESULTADOS DE CURSOS DE   *
000800*             : UN ARCHIVO DE ENTRADA EN FORMATO CSV (CODIGO DE  *
000900*             : ESTUDIANTE, NOMBRE DE CURSO Y NOTA), VALIDA CADA *
001000*             : REGISTRO, LE ASIGNA LA NOTA EN LETRA Y LO AGREGA *
001100*             : AL MAESTRO DE RESULTADOS. AL FINAL BRINDA LAS    *
001200*             : ESTADISTICAS DE LA CORRIDA.                      *
001300* ARCHIVOS    : EDUC.RESULT.ENTRADA             (CSV, PS)        *
001400*             : EDUC.RESULT.MAESTRO             (PS, SECUENCIAL) *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*-----------------------------------------------------------*
001800* BITACORA DE CAMBIOS                                        *
001900*-----------------------------------------------------------*
002000* 14/05/1991 EEDR TK-0001 VERSION INICIAL DEL PROGRAMA        *   TK0001  
002100* 02/11/1991 EEDR TK-0009 SE AGREGA VALIDACION DE CODIGO DE   *   TK0009  
002200*                          ESTUDIANTE Y NOMBRE DE CURSO EN    *
002300*                          BLANCO                             *
002400* 20/02/1992 EEDR TK-0014 SE AGREGA CALCULO DE NOTA EN LETRA  *   TK0014  
002500*                          SEGUN RANGO DE NOTA NUMERICA       *
002600* 09/06/1992 RHAM TK-0022 CORRECCION: LA NOTA DE 100 PUNTOS   *   TK0022  
002700*                          NO CLASIFICABA COMO "A"            *
002800* 02/09/1993 EEDR TK-0038 SE AGREGA PRELECTURA DEL MAESTRO    *   TK0038  
002900*                          PARA CONTINUAR LA NUMERACION DE    *
003000*                          MRES-ID-RESULTADO DESDE EL ULTIMO  *
003100*                          REGISTRO EXISTENTE                 *
003200* 17/03/1994 EEDR TK-0041 SE AGREGA LIMITE DE 1000 SALTOS POR *   TK0041  
003300*                          ERROR DE E/S ANTES DE ABORTAR      *
003400* 30/08/1995 RHAM TK-0050 SE SEPARA EL CONTADOR DE RECHAZADOS *   TK0050  
003500*                          POR VALIDACION DEL CONTADOR DE     *
003600*                          SALTOS POR ERROR DE E/S            *
003700* 11/07/1996 EEDR TK-0063 SE AGREGA MASCARA DE DESPLIEGUE EN  *   TK0063  
003800*                          LAS ESTADISTICAS FINALES           *
003900* 19/01/1999 JLPM TK-0104 AMPLIACION Y2K: SIN CAMPOS DE FECHA *   TK0104  
004000*                          DE 2 DIGITOS EN ESTE PROGRAMA, SE  *
004100*                          DEJA CONSTANCIA DE LA REVISION     *
004200* 04/04/2001 EEDR TK-0131 SE AJUSTA EL SALTO DE ENCABEZADO DEL*   TK0131  
004300*                          ARCHIVO DE ENTRADA (PRIMERA LINEA  *
004400*                          ES TITULO DE COLUMNAS, NO DATO)    *
004500* 11/03/2004 EEDR TK-0177 SE ALINEA CON LA NUEVA VERSION DEL  *   TK0177  
004600*                          COPY EDRSTM1 (FILLER DE RESERVA)   *
004700* 19/11/2007 EEDR TK-0194 SE ALINEA CON LA AMPLIACION DEL     *   TK0194  
004800*                          COPY EDRSTM1 (TK-0193): SE GRABAN  *
004900*                          LOS DATOS DE CONTROL DE CARGA       *
005000*                          (LOTE, FECHA, HORA, ARCHIVO Y       *
005100*                          USUARIO DE ORIGEN) EN CADA REGISTRO.*
005200*                          DE PASO SE SEPARA LA ACTUALIZACION  *
005300*                          DE CONTADORES A UN PARRAFO PROPIO   *
005400*                          (260 THRU 265) Y SE BAJAN A NIVEL   *
005500*                          77 LOS CAMPOS DE UN SOLO USO        *
005600* 08/09/2009 MALV TK-0210 SE REVISA POR AUDITORIA, SIN CAMBIOS*   TK0210  
005700*                          DE LOGICA DE NEGOCIO               *
005800*-----------------------------------------------------------*
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID.                     EDU35010.
006100 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
006200 INSTALLATION.                   DATACENTRO S.A.
006300 DATE-WRITTEN.                   14/05/1991.
006400 DATE-COMPILED.                  14/05/1991.
006500 SECURITY.                       USO INTERNO, SOLO DEPARTAMENTO
006600                                  DE EDUCACION SEMILLERO.
006700*--------> ENVIRONMENT DIVISION: NOMBRES LOGICOS DE IMPRESORA,
006800*          CLASE DE CARACTERES Y SWITCH DE REPROCESO (UPSI-0),
006900*          Y LAS DOS FUENTES DE ESTE PROGRAMA (ENTRADA/MAESTRO)
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300*              C01 CONTROLA EL SALTO DE PAGINA DEL JOB SUMMARY
007400     C01                     IS TOP-OF-FORM
007500*              CLASE USADA PARA VALIDAR QUE LA NOTA SEA NUMERICA
007600     CLASS NOTA-VALIDA       IS "0" THRU "9"
007700*              UPSI-0 PERMITE REPROCESAR LA CARGA DESDE CONSOLA,
007800*              AUNQUE LA VERSION ACTUAL DEL PROGRAMA NO LO USA
007900*              TODAVIA (QUEDA RESERVADO PARA UN FUTURO REQUERIMIENTO)
008000     UPSI-0 ON STATUS        IS WKS-UPSI-REPROCESO.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*              ARCHIVO CSV DE ENTRADA, UNA LINEA POR RESULTADO
008400*              LINE SEQUENTIAL PORQUE EL CSV LLEGA DE UN PROCESO
008500*              DE EXTRACCION QUE GENERA TEXTO PLANO, NO REGISTROS
008600*              DE LONGITUD FIJA
008700     SELECT ENTRADA-RESULTADOS
008800            ASSIGN TO ENTRADA
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS IS FS-ENTRADA.
009100*              MAESTRO DE RESULTADOS, SE ABRE EN LECTURA PARA LA
009200*              PRELECTURA Y LUEGO EN EXTEND PARA LA CARGA
009300     SELECT MAESTRO-RESULTADOS
009400            ASSIGN TO MAESTRO
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS IS FS-MAESTRO.
009700 DATA DIVISION.
009800 FILE SECTION.
009900*                 BUFFER DE ENTRADA (LINEA CRUDA DEL CSV)
010000 FD  ENTRADA-RESULTADOS.
010100*              SE LEE COMO UNA SOLA LINEA DE TEXTO; EL PARRAFO
010200*              230 ES EL QUE LA DESCOMPONE EN SUS TRES CAMPOS
010300 01  REG-ENTRADA-RESULTADO.
010400     02  ENT-LINEA-CSV            PIC X(74).
010500     02  FILLER                   PIC X(06).
010600*                 MAESTRO DE RESULTADOS (VIA COPY, COMPARTIDO
010700*                 CON EDU35020). VER EDRSTM1 PARA EL DETALLE
010800*                 DE CAMPOS, INCLUYENDO LOS DE CONTROL DE CARGA
010900*                 Y EL AREA DE RESERVA AGREGADOS EN TK-0193
011000 FD  MAESTRO-RESULTADOS.
011100     COPY EDRSTM1.
011200
011300 WORKING-STORAGE SECTION.
011400*-----------------------------------------------------------*
011500* CAMPOS DE UN SOLO USO, DECLARADOS A NIVEL 77 POR NO FORMAR *
011600* PARTE DE NINGUN GRUPO NI SER REDEFINIDOS (TK-0194)         *
011700*-----------------------------------------------------------*
011800*              VISTA EDITADA PARA LOS CONTADORES DEL JOB
011900*              SUMMARY, SE REUTILIZA PARA CADA CONTADOR
012000 77  WKS-MASK                     PIC Z,ZZZ,ZZZ,ZZ9.
012100*              HORA EN QUE ARRANCO LA CORRIDA (HHMMSS), SE
012200*              ESTAMPA EN CADA REGISTRO COMO HORA DE CARGA
012300 77  WKS-HORA-PROCESO             PIC 9(06) VALUE ZEROS.
012400*                      SWITCHES DE REPROCESO
012500*              ESTE GRUPO QUEDA RESERVADO PARA EL DIA EN QUE
012600*              OPERACION PIDA REPROCESAR UNA CORRIDA DESDE
012700*              CONSOLA SIN TENER QUE RECOMPILAR EL PROGRAMA
012800 01  WKS-AREA-REPROCESO.
012900     02  WKS-UPSI-REPROCESO       PIC X(01) VALUE SPACES.
013000     02  FILLER                   PIC X(01).
013100*                      VARIABLES FILE STATUS
013200*              DOS DIGITOS POR ARCHIVO, SEGUN EL ESTANDAR COBOL
013300*              (00 = OK, 10 = FIN DE ARCHIVO, 35 = NO EXISTE, ETC.)
013400 01  WKS-ESTATUS-ARCHIVOS.
013500*                      STATUS DEL ARCHIVO DE ENTRADA (CSV)
013600     02  FS-ENTRADA               PIC 9(02) VALUE ZEROS.
013700*                      STATUS DEL ARCHIVO MAESTRO
013800     02  FS-MAESTRO               PIC 9(02) VALUE ZEROS.
013900     02  FILLER                   PIC X(04).
014000*                      VISTA COMBINADA DE AMBOS FILE STATUS,
014100*                      USADA PARA EL ECO EN MENSAJES DE ERROR.
014200*              REDEFINE WKS-ESTATUS-ARCHIVOS PARA PODER DESPLEGAR
014300*              AMBOS STATUS JUNTOS CON UN SOLO DISPLAY, SIN TENER
014400*              QUE CONCATENAR CAMPO POR CAMPO CADA VEZ
014500 01  WKS-ESTATUS-ARCHIVOS-R REDEFINES WKS-ESTATUS-ARCHIVOS.
014600     02  WKS-ESTATUS-COMBINADO    PIC X(04).
014700     02  FILLER                   PIC X(04).
014800*                      BANDERAS DE FIN DE ARCHIVO
014900 01  WKS-BANDERAS.
015000     02  WKS-FIN-MAESTRO          PIC 9(01) VALUE ZEROS.
015100         88  FIN-LECTURA-MAESTRO           VALUE 1.
015200     02  WKS-FIN-ENTRADA          PIC 9(01) VALUE ZEROS.
015300         88  FIN-LECTURA-ENTRADA           VALUE 1.
015400     02  FILLER                   PIC X(04).
015500*                      CONTADORES DE CONTROL (JOB-SUMMARY)
015600*              TODOS BINARIOS (COMP) PORQUE SOLO SE USAN PARA
015700*              SUMAR Y DESPLEGAR, NUNCA SE IMPRIMEN DIRECTAMENTE
015800 01  WKS-ESTADISTICAS.
015900*                      CUANTOS REGISTROS SE LEYERON DEL CSV
016000     02  WKS-REG-LEIDOS           PIC 9(09) COMP VALUE ZEROS.
016100*                      CUANTOS SE ESCRIBIERON CON EXITO AL MAESTRO
016200     02  WKS-REG-ESCRITOS         PIC 9(09) COMP VALUE ZEROS.
016300*                      CUANTOS SE SALTARON POR ERROR DE ESCRITURA
016400     02  WKS-REG-SALTADOS         PIC 9(09) COMP VALUE ZEROS.
016500*                      CUANTOS SE RECHAZARON POR FALLAR VALIDACION
016600     02  WKS-REG-RECHAZADOS       PIC 9(09) COMP VALUE ZEROS.
016700*                      TOTAL ACUMULADO EN EL MAESTRO AL CERRAR
016800     02  WKS-TOTAL-EN-MAESTRO     PIC 9(09) COMP VALUE ZEROS.
016900     02  FILLER                   PIC X(10).
017000*                      LIMITE DE SALTOS POR FALLA DE E/S
017100*              SI SE LLEGA A ESTE LIMITE SE ASUME UN PROBLEMA
017200*              DE FONDO (DISCO LLENO, ARCHIVO DANADO) Y SE ABORTA
017300*              EN LUGAR DE SEGUIR SALTANDO REGISTRO POR REGISTRO
017400 01  WKS-CONTROL-SKIP.
017500     02  WKS-LIMITE-SKIP          PIC 9(04) COMP VALUE 1000.
017600     02  WKS-SKIP-ACTUAL          PIC 9(04) COMP VALUE ZEROS.
017700         88  WKS-LIMITE-EXCEDIDO           VALUE 1000.
017800     02  FILLER                   PIC X(04).
017900*                      ULTIMO ID Y CONTADOR DEL MAESTRO
018000*              SE LLENAN EN LA PRELECTURA (PARRAFOS 110 A 130)
018100*              ANTES DE EMPEZAR A ESCRIBIR REGISTROS NUEVOS
018200 01  WKS-PRELECTURA-MAESTRO.
018300     02  WKS-ULTIMO-ID            PIC 9(09) COMP VALUE ZEROS.
018400     02  WKS-REG-EN-MAESTRO       PIC 9(09) COMP VALUE ZEROS.
018500     02  FILLER                   PIC X(04).
018600*                      CAMPOS DE TRABAJO DEL REGISTRO CSV
018700*              RESULTADO DEL UNSTRING DE LA LINEA DE ENTRADA,
018800*              ANTES DE VALIDAR Y ANTES DE MOVER AL MAESTRO
018900 01  WKS-CAMPOS-ENTRADA.
019000*                      CODIGO DE CARNET, TAL COMO VIENE EN EL CSV
019100     02  WKS-COD-ESTUDIANTE       PIC X(10) VALUE SPACES.
019200*                      NOMBRE DE CURSO, TAL COMO VIENE EN EL CSV
019300     02  WKS-NOM-CURSO            PIC X(30) VALUE SPACES.
019400*                      NOTA EN TEXTO; JUSTIFICADA A LA DERECHA
019500*                      PARA PODER RELLENAR CON CEROS A LA IZQUIERDA
019600     02  WKS-NOTA-TEXTO           PIC X(03) VALUE SPACES
019700                                   JUSTIFIED RIGHT.
019800     02  FILLER                   PIC X(05) VALUE SPACES.
019900*                      VISTA COMPLETA DEL REGISTRO DE ENTRADA,
020000*                      USADA PARA ECO EN LOS MENSAJES DE ERROR.
020100*              REDEFINE WKS-CAMPOS-ENTRADA PARA PODER MOSTRAR
020200*              LOS TRES CAMPOS DE UN SOLO JALON EN EL DISPLAY
020300*              DEL PARRAFO 265, SIN ARMAR UNA LINEA A MANO
020400 01  WKS-CAMPOS-ENTRADA-R REDEFINES WKS-CAMPOS-ENTRADA.
020500     02  WKS-REGISTRO-ENTRADA-ECO PIC X(43).
020600     02  FILLER                   PIC X(05).
020700*                      NOTA NUMERICA Y BANDERA DE VALIDEZ
020800 01  WKS-NOTA-ELABORADA.
020900     02  WKS-NOTA-NUMERICA        PIC 9(03) VALUE ZEROS.
021000     02  WKS-VALIDEZ-REG          PIC X(01) VALUE SPACES.
021100         88  WKS-REG-VALIDO               VALUE 'V'.
021200         88  WKS-REG-INVALIDO             VALUE 'I'.
021300     02  FILLER                   PIC X(04).
021400*                      FECHA DEL SISTEMA (PARA EL ENCABEZADO Y
021500*                      PARA ESTAMPAR LOTE/FECHA DE CARGA)
021600*              SE LLENA UNA SOLA VEZ AL INICIO DEL PROGRAMA
021700*              (PARRAFO 100-MAIN) Y SE USA EN TODA LA CORRIDA
021800 01  WKS-FECHA-PROCESO.
021900     02  WKS-FECHA-AAMMDD         PIC 9(06) VALUE ZEROS.
022000*              DESGLOSE AA/MM/DD, RESERVADO PARA EL DIA EN QUE
022100*              SE NECESITE VALIDAR O IMPRIMIR LA FECHA POR PARTES
022200     02  WKS-FECHA-DESGLOSE REDEFINES
022300                            WKS-FECHA-AAMMDD.
022400         03  WKS-FECHA-AA         PIC 9(02).
022500         03  WKS-FECHA-MM         PIC 9(02).
022600         03  WKS-FECHA-DD         PIC 9(02).
022700     02  FILLER                   PIC X(02).
022800*                      SEPARADORES DE REPORTE
022900*              LINEA DE IGUALES USADA EN TODOS LOS MENSAJES Y
023000*              EN EL JOB SUMMARY, PARA QUE SE VEAN PAREJOS
023100 01  WKS-AREA-GUIONES.
023200     02  WKS-GUIONES              PIC X(66) VALUE ALL "=".
023300     02  FILLER                   PIC X(02).
023400
023500*                    ----- MAIN SECTION -----
023600 PROCEDURE DIVISION.
023700*--------> PARRAFO RECTOR. ORQUESTA LA PRELECTURA DEL MAESTRO,
023800*          LA CARGA DEL CSV Y EL CIERRE DEL TRABAJO. SE ACEPTAN
023900*          FECHA Y HORA DEL SISTEMA PARA ESTAMPAR LOS DATOS DE
024000*          CONTROL DE CARGA DE CADA REGISTRO (TK-0194)
024100 100-MAIN SECTION.
024200*              FECHA Y HORA DEL SISTEMA, USADAS MAS ABAJO PARA
024300*              ESTAMPAR EL LOTE/FECHA/HORA DE CARGA DE CADA
024400*              REGISTRO NUEVO (CAMPOS AGREGADOS EN TK-0193)
024500     ACCEPT WKS-FECHA-AAMMDD FROM DATE
024600     ACCEPT WKS-HORA-PROCESO FROM TIME
024700*              PASO 1: PRELECTURA DEL MAESTRO EXISTENTE, PARA
024800*              SABER DESDE QUE ID CONTINUAR Y CUANTOS REGISTROS
024900*              YA HAY ANTES DE ABRIR EN MODO EXTEND
025000     PERFORM 110-APERTURA-MAESTRO-LECT
025100     PERFORM 120-CARGA-MAESTRO-INICIAL
025200             UNTIL FIN-LECTURA-MAESTRO
025300     PERFORM 130-CIERRA-MAESTRO-LECT
025400*              PASO 2: PROCESO PRINCIPAL DE CARGA DEL CSV
025500     PERFORM 200-ABRIR-ARCHIVOS-PROCESO
025600     PERFORM 210-SALTA-ENCABEZADO
025700     PERFORM 220-PROCESA-ENTRADA
025800             UNTIL FIN-LECTURA-ENTRADA
025900                OR WKS-LIMITE-EXCEDIDO
026000*              PASO 3: CIERRE Y REPORTE DE CONTROL
026100     COMPUTE WKS-TOTAL-EN-MAESTRO =
026200             WKS-REG-EN-MAESTRO + WKS-REG-ESCRITOS
026300     PERFORM 160-ESTADISTICAS
026400     PERFORM 170-CIERRE-ARCHIVOS
026500     STOP RUN.
026600 100-MAIN-E. EXIT.
026700
026800*--------> ABRE EL MAESTRO SOLO DE LECTURA, PARA CONOCER CUANTOS
026900*          REGISTROS TIENE Y CUAL ES EL ULTIMO ID ASIGNADO. EL
027000*          STATUS 35 (ARCHIVO NO EXISTE) ES NORMAL EN LA PRIMERA
027100*          CORRIDA, CUANDO EL MAESTRO TODAVIA NO SE HA CREADO
027200 110-APERTURA-MAESTRO-LECT SECTION.
027300     OPEN INPUT MAESTRO-RESULTADOS
027400*              STATUS 35 = ARCHIVO NO EXISTE TODAVIA; ES VALIDO
027500*              EN LA PRIMERA CORRIDA DEL SISTEMA, SE TRATA COMO
027600*              MAESTRO VACIO Y NO COMO ERROR
027700     IF FS-MAESTRO = 35
027800        MOVE ZEROS TO FS-MAESTRO
027900        SET FIN-LECTURA-MAESTRO TO TRUE
028000     END-IF
028100*              CUALQUIER OTRO STATUS DISTINTO DE CERO SI ES ERROR
028200*              GRAVE (POR EJEMPLO, ARCHIVO OCUPADO POR OTRO JOB)
028300     IF FS-MAESTRO NOT = 0 AND FS-MAESTRO NOT = 35
028400        DISPLAY WKS-GUIONES
028500        DISPLAY "ERROR AL ABRIR EL MAESTRO EN LECTURA INICIAL"
028600        DISPLAY "FILE STATUS MAESTRO : (" FS-MAESTRO ")"
028700        DISPLAY WKS-GUIONES
028800        MOVE 91 TO RETURN-CODE
028900        STOP RUN
029000     END-IF.
029100 110-APERTURA-MAESTRO-LECT-E. EXIT.
029200
029300*--------> RECORRE EL MAESTRO EXISTENTE PARA OBTENER EL TOTAL
029400*          DE REGISTROS Y EL MAYOR MRES-ID-RESULTADO VIGENTE.
029500*          ESTE PARRAFO SE REPITE HASTA FIN-LECTURA-MAESTRO,
029600*          POR LO QUE NO NECESITA LEER MAS DE UN REGISTRO
029700 120-CARGA-MAESTRO-INICIAL SECTION.
029800     IF NOT FIN-LECTURA-MAESTRO
029900        READ MAESTRO-RESULTADOS
030000             AT END
030100                SET FIN-LECTURA-MAESTRO TO TRUE
030200             NOT AT END
030300                ADD 1 TO WKS-REG-EN-MAESTRO
030400                IF MRES-ID-RESULTADO > WKS-ULTIMO-ID
030500                   MOVE MRES-ID-RESULTADO TO WKS-ULTIMO-ID
030600                END-IF
030700        END-READ
030800     END-IF.
030900 120-CARGA-MAESTRO-INICIAL-E. EXIT.
031000
031100*--------> CIERRA LA PASADA DE LECTURA INICIAL, EL MAESTRO SE
031200*          REABRE MAS ADELANTE EN MODO EXTEND PARA LA CARGA
031300 130-CIERRA-MAESTRO-LECT SECTION.
031400     CLOSE MAESTRO-RESULTADOS.
031500 130-CIERRA-MAESTRO-LECT-E. EXIT.
031600
031700*--------> ABRE LA ENTRADA CSV Y REABRE EL MAESTRO EN MODO
031800*          EXTEND, PUES LA CARGA UNICAMENTE AGREGA REGISTROS
031900 200-ABRIR-ARCHIVOS-PROCESO SECTION.
032000*              EL MAESTRO SE ABRE EN EXTEND (NO EN OUTPUT) PARA
032100*              NO BORRAR LO QUE YA SE TENIA CONTADO EN LA
032200*              PRELECTURA DE LOS PARRAFOS 110 A 130
032300     OPEN INPUT  ENTRADA-RESULTADOS
032400     OPEN EXTEND MAESTRO-RESULTADOS
032500     IF FS-ENTRADA NOT = 0 OR FS-MAESTRO NOT = 0
032600        DISPLAY WKS-GUIONES
032700        DISPLAY "ERROR AL ABRIR ARCHIVOS DE PROCESO"
032800        DISPLAY "FILE STATUS ENTRADA : (" FS-ENTRADA ")"
032900        DISPLAY "FILE STATUS MAESTRO : (" FS-MAESTRO ")"
033000        DISPLAY "ESTATUS COMBINADO   : ("
033100                WKS-ESTATUS-COMBINADO ")"
033200        DISPLAY WKS-GUIONES
033300        MOVE 91 TO RETURN-CODE
033400        STOP RUN
033500     END-IF.
033600 200-ABRIR-ARCHIVOS-PROCESO-E. EXIT.
033700
033800*--------> LA PRIMERA LINEA DEL CSV ES UN ENCABEZADO DE
033900*          COLUMNAS, NO ES DATO Y DEBE DESCARTARSE
034000 210-SALTA-ENCABEZADO SECTION.
034100     READ ENTRADA-RESULTADOS
034200          AT END SET FIN-LECTURA-ENTRADA TO TRUE
034300     END-READ.
034400 210-SALTA-ENCABEZADO-E. EXIT.
034500
034600*--------> CICLO PRINCIPAL: LEE, VALIDA, CALIFICA Y ESCRIBE.
034700*          LOS REGISTROS INVALIDOS NO SE ESCRIBEN, SOLO SE
034800*          CUENTAN COMO RECHAZADOS PARA EL JOB SUMMARY
034900 220-PROCESA-ENTRADA SECTION.
035000     READ ENTRADA-RESULTADOS
035100          AT END
035200             SET FIN-LECTURA-ENTRADA TO TRUE
035300          NOT AT END
035400             ADD 1 TO WKS-REG-LEIDOS
035500*                    PARSEO, VALIDACION Y, SI PROCEDE, CALIFICACION
035600*                    Y ESCRITURA; EN ESE ORDEN, UNO A LA VEZ
035700             PERFORM 230-PARSEA-REGISTRO
035800             PERFORM 240-VALIDA-REGISTRO
035900             IF WKS-REG-VALIDO
036000                PERFORM 250-CALCULA-NOTA-LETRA
036100*                    EL ARMADO Y LA ACTUALIZACION DE CONTADORES
036200*                    SE HACEN COMO UN RANGO DE DOS PARRAFOS, PUES
036300*                    EL SEGUNDO DEPENDE DEL FILE STATUS QUE DEJA
036400*                    EL WRITE DEL PRIMERO (TK-0194)
036500                PERFORM 260-ESCRIBE-MAESTRO
036600                        THRU 265-ACTUALIZA-CONTROL-ESCRITURA-E
036700             ELSE
036800                ADD 1 TO WKS-REG-RECHAZADOS
036900             END-IF
037000     END-READ.
037100 220-PROCESA-ENTRADA-E. EXIT.
037200
037300*--------> DESCOMPONE LA LINEA CSV EN SUS TRES CAMPOS
037400*          (CODIGO DE ESTUDIANTE, NOMBRE DE CURSO Y NOTA),
037500*          SEPARADOS POR COMA, EN EL ORDEN EN QUE LOS ENTREGA
037600*          EL SISTEMA ACADEMICO QUE GENERA EL ARCHIVO DE ENTRADA
037700 230-PARSEA-REGISTRO SECTION.
037800*              SE LIMPIAN LOS CAMPOS DE TRABAJO ANTES DE CADA
037900*              UNSTRING, PUES UNA LINEA CORTA PODRIA DEJAR BASURA
038000*              DE LA ITERACION ANTERIOR EN LOS CAMPOS SIGUIENTES
038100     MOVE SPACES TO WKS-COD-ESTUDIANTE
038200                     WKS-NOM-CURSO
038300                     WKS-NOTA-TEXTO
038400     UNSTRING ENT-LINEA-CSV DELIMITED BY ","
038500          INTO WKS-COD-ESTUDIANTE
038600               WKS-NOM-CURSO
038700               WKS-NOTA-TEXTO
038800     END-UNSTRING.
038900 230-PARSEA-REGISTRO-E. EXIT.
039000
039100*--------> VALIDA CODIGO DE ESTUDIANTE, NOMBRE DE CURSO Y QUE
039200*          LA NOTA SEA NUMERICA Y ESTE ENTRE 0 Y 100. LA NOTA
039300*          LLEGA JUSTIFICADA A LA DERECHA (EJ. "85" = " 85"),
039400*          POR LO QUE LOS ESPACIOS DE LA IZQUIERDA SE RELLENAN
039500*          CON CEROS ANTES DE PROBAR LA CLASE NOTA-VALIDA
039600 240-VALIDA-REGISTRO SECTION.
039700*              SE ASUME VALIDO Y SE DESCALIFICA SI FALLA ALGUNA
039800*              DE LAS TRES PRUEBAS; ASI UN REGISTRO PUEDE FALLAR
039900*              VARIAS VALIDACIONES SIN QUE EL CODIGO SE COMPLIQUE
040000     SET WKS-REG-VALIDO TO TRUE
040100     MOVE ZEROS TO WKS-NOTA-NUMERICA
040200*              CODIGO DE ESTUDIANTE OBLIGATORIO
040300     IF WKS-COD-ESTUDIANTE = SPACES OR LOW-VALUES
040400        SET WKS-REG-INVALIDO TO TRUE
040500     END-IF
040600*              NOMBRE DE CURSO OBLIGATORIO
040700     IF WKS-NOM-CURSO = SPACES OR LOW-VALUES
040800        SET WKS-REG-INVALIDO TO TRUE
040900     END-IF
041000*              LA NOTA DEBE VENIR, SER NUMERICA Y NO PASAR DE 100
041100     IF WKS-NOTA-TEXTO = SPACES
041200        SET WKS-REG-INVALIDO TO TRUE
041300     ELSE
041400*              SE RELLENAN CON CERO LOS ESPACIOS A LA IZQUIERDA
041500*              (EJ. " 85" PASA A SER "085") PARA QUE LA PRUEBA
041600*              DE LA CLASE NOTA-VALIDA NO FALLE POR UN ESPACIO
041700        INSPECT WKS-NOTA-TEXTO REPLACING LEADING
041800                SPACE BY ZERO
041900        IF WKS-NOTA-TEXTO IS NOT NOTA-VALIDA
042000           SET WKS-REG-INVALIDO TO TRUE
042100        ELSE
042200           MOVE WKS-NOTA-TEXTO TO WKS-NOTA-NUMERICA
042300*              UNA NOTA NUMERICA DE 3 DIGITOS PODRIA LLEGAR
042400*              HASTA 999; SE DESCARTA TODO LO MAYOR A 100
042500           IF WKS-NOTA-NUMERICA > 100
042600              SET WKS-REG-INVALIDO TO TRUE
042700           END-IF
042800        END-IF
042900     END-IF.
043000 240-VALIDA-REGISTRO-E. EXIT.
043100
043200*--------> ASIGNA LA NOTA EN LETRA SEGUN RANGO DE NOTA, DE
043300*          MAYOR A MENOR PARA QUE GANE LA PRIMERA QUE CUMPLA
043400 250-CALCULA-NOTA-LETRA SECTION.
043500     EVALUATE TRUE
043600        WHEN WKS-NOTA-NUMERICA >= 90
043700             MOVE 'A' TO MRES-NOTA-LETRA
043800        WHEN WKS-NOTA-NUMERICA >= 80
043900             MOVE 'B' TO MRES-NOTA-LETRA
044000        WHEN WKS-NOTA-NUMERICA >= 70
044100             MOVE 'C' TO MRES-NOTA-LETRA
044200        WHEN WKS-NOTA-NUMERICA >= 60
044300             MOVE 'D' TO MRES-NOTA-LETRA
044400        WHEN OTHER
044500             MOVE 'F' TO MRES-NOTA-LETRA
044600     END-EVALUATE.
044700 250-CALCULA-NOTA-LETRA-E. EXIT.
044800
044900*--------> ARMA EL REGISTRO DEL MAESTRO Y LO ESCRIBE, CON
045000*          NUMERACION CONSECUTIVA A PARTIR DEL ULTIMO ID LEIDO.
045100*          TAMBIEN ESTAMPA LOS DATOS DE CONTROL DE CARGA Y LOS
045200*          DATOS ACADEMICOS/RESERVA QUE AGREGO EL COPY EN
045300*          TK-0193 (ESTE PROGRAMA AUN NO RECIBE PERIODO NI SEDE
045400*          DEL CSV, POR LO QUE ESOS CAMPOS QUEDAN EN BLANCO)
045500 260-ESCRIBE-MAESTRO SECTION.
045600*              EL ID ES CONSECUTIVO Y NUNCA SE REUTILIZA, POR
045700*              ESO SE INCREMENTA ANTES DE MOVERLO AL REGISTRO
045800     ADD 1 TO WKS-ULTIMO-ID
045900     MOVE WKS-ULTIMO-ID      TO MRES-ID-RESULTADO
046000     MOVE WKS-COD-ESTUDIANTE TO MRES-COD-ESTUDIANTE
046100     MOVE WKS-NOM-CURSO      TO MRES-NOM-CURSO
046200     MOVE WKS-NOTA-NUMERICA  TO MRES-NOTA-NUMERICA
046300*              DATOS DE CONTROL DE CARGA (AUDITORIA DEL INSUMO).
046400*              EL LOTE DE CARGA, A FALTA DE UN CONSECUTIVO DE
046500*              CORRIDA PROPIO, SE HACE COINCIDIR CON LA FECHA
046600     MOVE WKS-FECHA-AAMMDD   TO MRES-LOTE-CARGA
046700     MOVE WKS-FECHA-AAMMDD   TO MRES-FECHA-CARGA
046800     MOVE WKS-HORA-PROCESO   TO MRES-HORA-CARGA
046900*              NOMBRE LOGICO DEL DD DE ENTRADA Y USUARIO BATCH
047000*              QUE CORRE ESTE PROGRAMA (FIJOS EN ESTA VERSION)
047100     MOVE "ENTRADA "         TO MRES-ARCHIVO-ORIGEN
047200     MOVE "EDUBATCH"         TO MRES-USUARIO-CARGA
047300*              DATOS ACADEMICOS Y AREA DE RESERVA: SIN INSUMO
047400*              TODAVIA, SE DEJAN EN BLANCO SALVO LOS INDICADORES
047500*              FIJOS (REGISTRO REGULAR Y ACTIVO)
047600     MOVE SPACES             TO MRES-DATOS-ACADEMICOS
047700     SET MRES-ES-CURSO-REGULAR TO TRUE
047800     SET MRES-REG-ACTIVO        TO TRUE
047900     MOVE SPACES             TO MRES-AREA-RESERVADA
048000     WRITE REG-MAESTRO-RESULTADO.
048100 260-ESCRIBE-MAESTRO-E. EXIT.
048200
048300*--------> REVISA EL RESULTADO DEL WRITE ANTERIOR Y ACTUALIZA
048400*          LOS CONTADORES DEL JOB SUMMARY. SI EL WRITE FALLO,
048500*          DEVUELVE EL CONSECUTIVO A WKS-ULTIMO-ID (PARA NO
048600*          DEJAR HUECOS) Y CUENTA EL SALTO; SI SE LLEGA AL
048700*          LIMITE DE 1000 SALTOS EL TRABAJO SE ABORTA (TK-0041)
048800 265-ACTUALIZA-CONTROL-ESCRITURA SECTION.
048900*              CAMINO NORMAL: EL WRITE DEL PARRAFO ANTERIOR
049000*              TERMINO EN STATUS CERO, SE CUENTA COMO ESCRITO
049100     IF FS-MAESTRO = 0
049200        ADD 1 TO WKS-REG-ESCRITOS
049300     ELSE
049400*              CAMINO DE ERROR: SE DEVUELVE EL CONSECUTIVO PARA
049500*              NO DEJAR UN HUECO EN LA NUMERACION DEL MAESTRO,
049600*              Y SE DEJA CONSTANCIA DEL REGISTRO AFECTADO
049700        SUBTRACT 1 FROM WKS-ULTIMO-ID
049800        ADD 1 TO WKS-SKIP-ACTUAL
049900        ADD 1 TO WKS-REG-SALTADOS
050000        DISPLAY WKS-GUIONES
050100        DISPLAY "SE SALTO UN REGISTRO POR ERROR DE ESCRITURA"
050200        DISPLAY "FILE STATUS MAESTRO : (" FS-MAESTRO ")"
050300        DISPLAY "REGISTRO : " WKS-REGISTRO-ENTRADA-ECO
050400        DISPLAY WKS-GUIONES
050500*              SI YA SE ACUMULARON 1000 SALTOS, SE ASUME UN
050600*              PROBLEMA DE FONDO Y SE ABORTA EL TRABAJO (TK-0041)
050700        IF WKS-LIMITE-EXCEDIDO
050800           DISPLAY "SE EXCEDIO EL LIMITE DE 1000 SALTOS,"
050900           DISPLAY "EL TRABAJO SE ABORTA POR SEGURIDAD"
051000           MOVE 91 TO RETURN-CODE
051100        END-IF
051200     END-IF.
051300 265-ACTUALIZA-CONTROL-ESCRITURA-E. EXIT.
051400
051500*--------> IMPRIME EL JOB-SUMMARY CON LOS TOTALES DE CONTROL.
051600*          SE REUTILIZA WKS-MASK (NIVEL 77) PARA CADA CONTADOR,
051700*          NO HACE FALTA UN CAMPO EDITADO POR CONTADOR
051800 160-ESTADISTICAS SECTION.
051900     DISPLAY " "
052000     DISPLAY WKS-GUIONES
052100     DISPLAY "      JOB SUMMARY - CARGA DE RESULTADOS DE CURSOS"
052200     DISPLAY WKS-GUIONES
052300*                      REGISTROS LEIDOS DEL CSV DE ENTRADA
052400     MOVE WKS-REG-LEIDOS       TO WKS-MASK
052500     DISPLAY "READ COUNT     : " WKS-MASK
052600*                      REGISTROS ESCRITOS CON EXITO AL MAESTRO
052700     MOVE WKS-REG-ESCRITOS     TO WKS-MASK
052800     DISPLAY "WRITE COUNT    : " WKS-MASK
052900*                      REGISTROS SALTADOS POR ERROR DE ESCRITURA
053000     MOVE WKS-REG-SALTADOS     TO WKS-MASK
053100     DISPLAY "SKIP COUNT     : " WKS-MASK
053200*                      REGISTROS RECHAZADOS POR VALIDACION
053300     MOVE WKS-REG-RECHAZADOS   TO WKS-MASK
053400     DISPLAY "REJECTED COUNT : " WKS-MASK
053500*                      TOTAL DE REGISTROS QUE QUEDAN EN EL
053600*                      MAESTRO AL TERMINAR ESTA CORRIDA
053700     MOVE WKS-TOTAL-EN-MAESTRO TO WKS-MASK
053800     DISPLAY "TOTAL ON FILE  : " WKS-MASK
053900     DISPLAY WKS-GUIONES.
054000 160-ESTADISTICAS-E. EXIT.
054100
054200*--------> CIERRA AMBOS ARCHIVOS AL FINALIZAR EL TRABAJO.
054300*          SIN ESTE CIERRE EXPLICITO EL MAESTRO PODRIA QUEDAR
054400*          CON BUFFERS SIN VACIAR AL TERMINAR EL PROGRAMA
054500 170-CIERRE-ARCHIVOS SECTION.
054600     CLOSE ENTRADA-RESULTADOS
054700           MAESTRO-RESULTADOS.
054800 170-CIERRE-ARCHIVOS-E. EXIT.
