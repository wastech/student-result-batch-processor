000100******************************************************************
000200* COPY        : EDRSTM1                                         *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* DESCRIPCION : LAYOUT DEL MAESTRO DE RESULTADOS DE CURSOS,      *
000600*             : UN REGISTRO POR CURSO APROBADO O REPROBADO DE    *
000700*             : UN ESTUDIANTE. ES COMPARTIDO ENTRE EL PROGRAMA   *
000800*             : DE CARGA (EDU35010) Y EL DE CONSULTA DE PROMEDIO *
000900*             : (EDU35020) POR MEDIO DE COPY.                    *
001000* ARCHIVOS    : EDUC.RESULT.MAESTRO                              *
001100******************************************************************
001200*-----------------------------------------------------------*
001300* BITACORA DE CAMBIOS DEL COPY                               *
001400*-----------------------------------------------------------*
001500* 14/05/1991 EEDR TK-0001 PRIMERA VERSION DEL MAESTRO         *     TK0001
001600* 02/09/1993 EEDR TK-0038 SE AGREGA LLAVE REDEFINIDA PARA LA  *     TK0038
001700*                          BUSQUEDA POR CODIGO DE ESTUDIANTE  *
001800* 19/01/1999 JLPM TK-0104 AMPLIACION Y2K, SIN IMPACTO (NO HAY *     TK0104
001900*                          FECHAS EN ESTE MAESTRO)            *
002000* 11/03/2004 EEDR TK-0177 SE AGREGA FILLER DE RESERVA PARA    *     TK0177
002100*                          FUTURO CAMPO DE PERIODO ACADEMICO  *
002200* 18/11/2007 EEDR TK-0193 SE AMPLIA EL MAESTRO CON DATOS DE   *     TK0193
002300*                          CONTROL DE CARGA (LOTE, FECHA,     *
002400*                          HORA, ARCHIVO Y USUARIO DE ORIGEN),*
002500*                          DATOS ACADEMICOS DE PERIODO/SEDE Y *
002600*                          AREA DE RESERVA PARA AMPLIACIONES  *
002700*                          FUTURAS, A SOLICITUD DE AUDITORIA  *
002800*                          DE SISTEMAS (VER ACTA AUD-07-094)  *
002900*-----------------------------------------------------------*
003000 01  REG-MAESTRO-RESULTADO.
003100*--------> IDENTIFICADOR CONSECUTIVO DEL REGISTRO, ASIGNADO
003200*          POR EL PROGRAMA DE CARGA AL MOMENTO DE ESCRIBIR
003300     02  MRES-ID-RESULTADO         PIC 9(09).
003400*--------> DATOS PROPIOS DEL RESULTADO DEL CURSO. ESTE GRUPO
003500*          SE MANTIENE DEL TAMANO ORIGINAL (44 BYTES) PORQUE
003600*          ES REDEFINIDO MAS ABAJO POR LA LLAVE DE BUSQUEDA
003700     02  MRES-DATOS-RESULTADO.
003800*              CODIGO DE CARNET DEL ESTUDIANTE
003900         03  MRES-COD-ESTUDIANTE   PIC X(10).
004000*              NOMBRE DEL CURSO TAL COMO APARECE EN PENSUM
004100         03  MRES-NOM-CURSO        PIC X(30).
004200*              NOTA NUMERICA DE 0 A 100
004300         03  MRES-NOTA-NUMERICA    PIC 9(03).
004400*              NOTA EN LETRA, CALCULADA POR EL PROGRAMA DE
004500*              CARGA SEGUN EL RANGO DE LA NOTA NUMERICA
004600         03  MRES-NOTA-LETRA       PIC X(01).
004700             88  MRES-ES-NOTA-A            VALUE 'A'.
004800             88  MRES-ES-NOTA-B            VALUE 'B'.
004900             88  MRES-ES-NOTA-C            VALUE 'C'.
005000             88  MRES-ES-NOTA-D            VALUE 'D'.
005100             88  MRES-ES-NOTA-F            VALUE 'F'.
005200*--------> LLAVE REDEFINIDA, USADA POR EDU35020 PARA LOCALIZAR
005300*          TODOS LOS REGISTROS DE UN MISMO ESTUDIANTE. DEBE
005400*          CONSERVAR EXACTAMENTE EL TAMANO DE MRES-DATOS-
005500*          RESULTADO (44 BYTES) PARA QUE EL REDEFINES SEA VALIDO
005600     02  MRES-LLAVE-ESTUDIANTE REDEFINES
005700                                MRES-DATOS-RESULTADO.
005800         03  MRES-LLAVE-COD-ESTUD  PIC X(10).
005900         03  FILLER                PIC X(34).
006000*--------> DATOS DE CONTROL DE CARGA (AUDITORIA DEL INSUMO),
006100*          AGREGADOS POR REQUERIMIENTO DE AUDITORIA DE SISTEMAS
006200*          PARA PODER RASTREAR DE QUE CORRIDA Y ARCHIVO PROVINO
006300*          CADA REGISTRO DEL MAESTRO
006400     02  MRES-DATOS-CARGA.
006500*              NUMERO DE LOTE DE LA CORRIDA QUE ESCRIBIO EL
006600*              REGISTRO (POR AHORA COINCIDE CON LA FECHA DE
006700*              PROCESO, AAMMDD, A FALTA DE UN CONSECUTIVO PROPIO)
006800         03  MRES-LOTE-CARGA       PIC 9(06).
006900*              FECHA EN QUE SE CARGO EL REGISTRO (AAMMDD)
007000         03  MRES-FECHA-CARGA      PIC 9(06).
007100*              HORA EN QUE SE CARGO EL REGISTRO (HHMMSS)
007200         03  MRES-HORA-CARGA       PIC 9(06).
007300*              NOMBRE LOGICO DEL ARCHIVO DE ENTRADA QUE ORIGINO
007400*              EL REGISTRO (DD DE JCL, NO LA RUTA FISICA)
007500         03  MRES-ARCHIVO-ORIGEN   PIC X(08).
007600*              USUARIO O PROCESO BATCH QUE EJECUTO LA CARGA
007700         03  MRES-USUARIO-CARGA    PIC X(08).
007800*--------> DATOS ACADEMICOS COMPLEMENTARIOS. NO SON LLENADOS
007900*          POR LA VERSION ACTUAL DEL PROGRAMA DE CARGA (EL CSV
008000*          DE ENTRADA NO LOS TRAE TODAVIA); SE RESERVA EL
008100*          ESPACIO PARA CUANDO CONTROL ACADEMICO AMPLIE EL
008200*          FORMATO DE ENTRADA CON PERIODO Y SEDE
008300     02  MRES-DATOS-ACADEMICOS.
008400*              CODIGO DE PERIODO ACADEMICO (EJ. "2007-02")
008500         03  MRES-CODIGO-PERIODO   PIC X(06).
008600*              CODIGO DE SEDE O JORNADA
008700         03  MRES-CODIGO-SEDE      PIC X(04).
008800*              TIPO DE REGISTRO: CURSO REGULAR O REPETIDO.
008900*              LA CARGA ACTUAL SIEMPRE GRABA REGULAR ('1'),
009000*              PUES EL CSV DE ENTRADA NO DISTINGUE REPITENCIA
009100         03  MRES-TIPO-REGISTRO    PIC X(01).
009200             88  MRES-ES-CURSO-REGULAR     VALUE '1'.
009300             88  MRES-ES-CURSO-REPETIDO    VALUE '2'.
009400*              INDICADOR DE ESTADO DEL REGISTRO. LA CARGA
009500*              SIEMPRE GRABA ACTIVO ('A'); 'N' QUEDA RESERVADO
009600*              PARA UN FUTURO PROCESO DE ANULACION MANUAL
009700         03  MRES-INDICADOR-ESTADO PIC X(01).
009800             88  MRES-REG-ACTIVO           VALUE 'A'.
009900             88  MRES-REG-ANULADO          VALUE 'N'.
010000*--------> AREA DE RESERVA PARA AMPLIACIONES FUTURAS. CADA
010100*          CAMPO SE DEJA IDENTIFICADO CON SU USO PREVISTO EN
010200*          LUGAR DE UN SOLO FILLER GRANDE, PARA QUE EL PROXIMO
010300*          PROGRAMADOR NO TENGA QUE RECORRER TODO EL REGISTRO
010400     02  MRES-AREA-RESERVADA.
010500*              RESERVADO: INDICADOR DE BECA (S/N), SOLICITADO
010600*              POR BIENESTAR ESTUDIANTIL, PENDIENTE DE DEFINIR
010700         03  MRES-RESERVADO-BECA       PIC X(01).
010800*              RESERVADO: CANTIDAD DE VECES QUE EL ESTUDIANTE
010900*              HA REPETIDO EL CURSO
011000         03  MRES-RESERVADO-REPITENCIA PIC 9(01).
011100*              RESERVADO: CREDITOS ACADEMICOS DEL CURSO
011200         03  MRES-RESERVADO-CREDITOS   PIC 9(02).
011300*              RESERVADO: CODIGO DE DEPARTAMENTO QUE IMPARTE
011400*              EL CURSO
011500         03  MRES-RESERVADO-DEPARTAMENTO PIC X(04).
011600*              RESERVADO: MODALIDAD DEL CURSO (P=PRESENCIAL,
011700*              V=VIRTUAL, B=BIMODAL)
011800         03  MRES-RESERVADO-MODALIDAD  PIC X(01).
011900*              BLOQUE DE RESERVA SIN ASIGNAR, PARA AMPLIACIONES
012000*              QUE AUN NO HAN SIDO SOLICITADAS
012100         03  FILLER                    PIC X(10).
012200*              SEGUNDO BLOQUE DE RESERVA SIN ASIGNAR
012300         03  FILLER                    PIC X(10).
012400*--------> RELLENO FINAL DE LA VERSION ORIGINAL DEL MAESTRO,
012500*          CONSERVADO POR COMPATIBILIDAD CON LA POSICION DE
012600*          LOS CAMPOS YA EXISTENTES EN EL ARCHIVO EN PRODUCCION
012700     02  FILLER                    PIC X(07).
