000100******************************************************************
000200* FECHA       : 21/06/1992                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : EDUCACION SEMILLERO                              *
000500* PROGRAMA    : EDU35020, PROMEDIO DE RESULTADOS POR ESTUDIANTE  *
000600* TIPO        : BATCH, BAJO DEMANDA (ACCEPT DESDE SYSIN)         *
000700* DESCRIPCION : RECIBE UN CODIGO DE ESTUDIANTE POR SYSIN, BUSCA  *
000800*             : TODOS SUS RESULTADOS EN EL MAESTRO, LISTA CADA   *
000900*             : CURSO CON SU NOTA Y NOTA EN LETRA, Y CALCULA EL  *
001000*             : PROMEDIO DE NOTAS DEL ESTUDIANTE. SI NO TIENE    *
001100*             : RESULTADOS SE INFORMA "NO ENCONTRADO".           *
001200* ARCHIVOS    : EDUC.RESULT.MAESTRO             (PS, SECUENCIAL) *
001300* PROGRAMA(S) : NO APLICA                                        *
001400******************************************************************
001500*-----------------------------------------------------------*
001600* BITACORA DE CAMBIOS                                        *
001700*-----------------------------------------------------------*
001800* 21/06/1992 EEDR TK-0023 VERSION INICIAL DEL PROGRAMA        *   TK0023  
001900* 15/10/1992 EEDR TK-0028 SE AGREGA VALIDACION DE ESPACIOS    *   TK0028  
002000*                          INTERMEDIOS EN EL CODIGO RECIBIDO  *
002100* 30/08/1995 RHAM TK-0051 SE AGREGA EL DETALLE DE CURSOS      *   TK0051  
002200*                          ENCONTRADOS ANTES DEL PROMEDIO,    *
002300*                          SOLICITADO POR CONTROL ACADEMICO   *
002400* 19/01/1999 JLPM TK-0104 AMPLIACION Y2K: SIN CAMPOS DE FECHA *   TK0104  
002500*                          DE 2 DIGITOS EN ESTE PROGRAMA, SE  *
002600*                          DEJA CONSTANCIA DE LA REVISION     *
002700* 12/02/2002 EEDR TK-0148 SE AMPLIA LA TABLA DE CURSOS DE 20  *   TK0148  
002800*                          A 50 POSICIONES POR ESTUDIANTE     *
002900* 11/03/2004 EEDR TK-0177 SE ALINEA CON LA NUEVA VERSION DEL  *   TK0177  
003000*                          COPY EDRSTM1 (FILLER DE RESERVA)   *
003100* 19/11/2007 EEDR TK-0195 SE BAJA A NIVEL 77 EL PROMEDIO Y SE *   TK0195  
003200*                          AGREGA LA HORA DE CONSULTA AL      *
003300*                          ENCABEZADO; DE PASO SE SEPARA LA   *
003400*                          LECTURA DEL MAESTRO (200) DE LA    *
003500*                          VALIDACION DE COINCIDENCIA (205)   *
003600*                          EN UN RANGO PERFORM...THRU         *
003700* 14/06/2012 MALV TK-0255 SE ESTAMPA FECHA DE CONSULTA EN EL  *   TK0255  
003800*                          ENCABEZADO DEL REPORTE             *
003900*-----------------------------------------------------------*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                     EDU35020.
004200 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION.                   DATACENTRO S.A.
004400 DATE-WRITTEN.                   21/06/1992.
004500 DATE-COMPILED.                  21/06/1992.
004600 SECURITY.                       USO INTERNO, SOLO DEPARTAMENTO
004700                                  DE EDUCACION SEMILLERO.
004800*--------> ENVIRONMENT DIVISION: CLASE DE CARACTERES PARA
004900*          VALIDAR EL CODIGO DE ESTUDIANTE RECIBIDO POR SYSIN,
005000*          Y SWITCH DE REPROCESO HEREDADO DEL PROGRAMA DE CARGA
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400*              C01 CONTROLA EL SALTO DE PAGINA DEL REPORTE
005500     C01                     IS TOP-OF-FORM
005600*              CLASE USADA PARA VALIDAR EL CODIGO DE ESTUDIANTE:
005700*              SOLO SE ACEPTAN LETRAS MAYUSCULAS Y DIGITOS
005800     CLASS CODIGO-VALIDO     IS "0" THRU "9" "A" THRU "Z"
005900*              RESERVADO PARA UN FUTURO REPROCESO DESDE CONSOLA
006000     UPSI-0 ON STATUS        IS WKS-UPSI-REPROCESO.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*              MAESTRO DE RESULTADOS, SOLO LECTURA EN ESTE
006400*              PROGRAMA DE CONSULTA
006500     SELECT MAESTRO-RESULTADOS
006600            ASSIGN TO MAESTRO
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS FS-MAESTRO.
006900 DATA DIVISION.
007000 FILE SECTION.
007100*                 MAESTRO DE RESULTADOS (VIA COPY, COMPARTIDO
007200*                 CON EDU35010). LA LLAVE REDEFINIDA DEL COPY
007300*                 (MRES-LLAVE-COD-ESTUD) ES LA QUE SE USA AQUI
007400*                 PARA LOCALIZAR LOS CURSOS DEL ESTUDIANTE
007500 FD  MAESTRO-RESULTADOS.
007600     COPY EDRSTM1.
007700
007800 WORKING-STORAGE SECTION.
007900*-----------------------------------------------------------*
008000* CAMPOS DE UN SOLO USO, A NIVEL 77 POR NO FORMAR PARTE DE   *
008100* NINGUN GRUPO NI SER REDEFINIDOS (TK-0195)                  *
008200*-----------------------------------------------------------*
008300*              PROMEDIO CALCULADO, CON DOS DECIMALES
008400 77  WKS-PROMEDIO-NOTA             PIC 9(03)V99 VALUE ZEROS.
008500*              HORA EN QUE SE EJECUTO LA CONSULTA (HHMMSS),
008600*              SE MUESTRA JUNTO A LA FECHA EN EL ENCABEZADO
008700 77  WKS-HORA-CONSULTA             PIC 9(06) VALUE ZEROS.
008800*                      SWITCHES DE REPROCESO
008900*              RESERVADO, VER EL MISMO GRUPO EN EDU35010
009000 01  WKS-AREA-REPROCESO.
009100     02  WKS-UPSI-REPROCESO       PIC X(01) VALUE SPACES.
009200     02  FILLER                   PIC X(01).
009300*                      VARIABLE FILE STATUS
009400 01  WKS-ESTATUS-ARCHIVOS.
009500     02  FS-MAESTRO               PIC 9(02) VALUE ZEROS.
009600     02  FILLER                   PIC X(04).
009700*                      BANDERA DE FIN DE ARCHIVO
009800 01  WKS-BANDERAS.
009900     02  WKS-FIN-MAESTRO          PIC 9(01) VALUE ZEROS.
010000         88  FIN-LECTURA-MAESTRO           VALUE 1.
010100     02  FILLER                   PIC X(04).
010200*                      PARAMETRO DE CONSULTA (CODIGO BUSCADO)
010300*              RECIBIDO POR SYSIN EN EL PARRAFO 120
010400 01  WKS-PARAMETRO-CONSULTA.
010500     02  WKS-COD-BUSCADO          PIC X(10) VALUE SPACES.
010600     02  FILLER                   PIC X(01).
010700*                      VISTA EN TABLA DEL PARAMETRO, PARA
010800*                      DETECTAR ESPACIOS INTERMEDIOS
010900*              REDEFINE WKS-PARAMETRO-CONSULTA CARACTER POR
011000*              CARACTER, PARA QUE EL PARRAFO 130 PUEDA RECORRER
011100*              EL CODIGO POSICION POR POSICION CON UN INDICE
011200 01  WKS-PARAMETRO-R REDEFINES WKS-PARAMETRO-CONSULTA.
011300     02  WKS-COD-BUSCADO-CAR      PIC X(01)
011400                                   OCCURS 10 TIMES
011500                                   INDEXED BY WKS-IDX-CAR.
011600     02  FILLER                   PIC X(01).
011700*                      BANDERA DE VALIDEZ DEL PARAMETRO
011800*                      (FUERA DEL REDEFINES, NO COMPARTE BYTES
011900*                      CON LA TABLA DE CARACTERES ANTERIOR)
012000 01  WKS-VALIDACION-PARAMETRO.
012100     02  WKS-PARAMETRO-VALIDO     PIC X(01) VALUE "S".
012200         88  WKS-PARAM-ES-VALIDO          VALUE "S".
012300         88  WKS-PARAM-NO-VALIDO          VALUE "N".
012400     02  FILLER                   PIC X(03).
012500*                      TABLA DE CURSOS ENCONTRADOS
012600*              AMPLIADA A 50 POSICIONES EN TK-0148; SI EL
012700*              ESTUDIANTE TIENE MAS DE 50 CURSOS SOLO SE
012800*              PROMEDIAN LOS PRIMEROS 50 LEIDOS DEL MAESTRO
012900 01  WKS-TABLA-RESULTADOS.
013000*                      CUANTOS CURSOS SE LLEVAN ACUMULADOS
013100     02  WKS-CONTADOR-CURSOS      PIC 9(04) COMP VALUE ZEROS.
013200*                      SUMATORIA DE NOTAS, BASE DEL PROMEDIO
013300     02  WKS-SUMA-NOTAS           PIC 9(07) COMP VALUE ZEROS.
013400     02  WKS-CURSOS-ENCONTRADOS
013500                               OCCURS 50 TIMES
013600                               INDEXED BY WKS-IDX-CURSO.
013700         03  WKS-TAB-NOM-CURSO    PIC X(30).
013800         03  WKS-TAB-NOTA         PIC 9(03).
013900         03  WKS-TAB-NOTA-LETRA   PIC X(01).
014000     02  FILLER                   PIC X(04).
014100*                      FECHA DE EJECUCION DE LA CONSULTA
014200*              SE LLENA UNA SOLA VEZ AL INICIO DEL PROGRAMA
014300*              Y SE USA PARA EL ENCABEZADO DEL REPORTE
014400 01  WKS-FECHA-CONSULTA.
014500     02  WKS-FECHA-CONS-AAMMDD    PIC 9(06) VALUE ZEROS.
014600*              DESGLOSE AA/MM/DD PARA PODER IMPRIMIR LA FECHA
014700*              EN FORMATO DD/MM/AA EN EL ENCABEZADO
014800     02  WKS-FECHA-CONS-DESGLOSE REDEFINES
014900                            WKS-FECHA-CONS-AAMMDD.
015000         03  WKS-FECHA-CONS-AA    PIC 9(02).
015100         03  WKS-FECHA-CONS-MM    PIC 9(02).
015200         03  WKS-FECHA-CONS-DD    PIC 9(02).
015300     02  FILLER                   PIC X(02).
015400*                      SEPARADORES DE REPORTE
015500 01  WKS-AREA-GUIONES.
015600     02  WKS-GUIONES              PIC X(66) VALUE ALL "=".
015700     02  FILLER                   PIC X(02).
015800
015900*                    ----- MAIN SECTION -----
016000 PROCEDURE DIVISION.
016100*--------> PARRAFO RECTOR. ACEPTA FECHA Y HORA DE LA CONSULTA,
016200*          ABRE EL MAESTRO, RECIBE EL PARAMETRO POR SYSIN,
016300*          BUSCA LOS RESULTADOS DEL ESTUDIANTE Y, SI HAY AL
016400*          MENOS UN CURSO, CALCULA EL PROMEDIO ANTES DE IMPRIMIR
016500 100-MAIN SECTION.
016600*              FECHA Y HORA DE LA CONSULTA, SE USAN UNICAMENTE
016700*              PARA EL ENCABEZADO DEL REPORTE (PARRAFO 300)
016800     ACCEPT WKS-FECHA-CONS-AAMMDD FROM DATE
016900     ACCEPT WKS-HORA-CONSULTA     FROM TIME
017000     PERFORM 110-APERTURA-ARCHIVOS
017100     PERFORM 120-ACEPTA-PARAMETRO
017200     IF WKS-PARAM-ES-VALIDO
017300*                    LECTURA Y VALIDACION DE COINCIDENCIA VAN
017400*                    COMO UN RANGO DE DOS PARRAFOS, PUES LA
017500*                    VALIDACION DEPENDE DEL REGISTRO QUE ACABA
017600*                    DE TRAER LA LECTURA DEL PRIMERO (TK-0195)
017700        PERFORM 200-BUSCA-RESULTADOS
017800                THRU 205-VALIDA-COINCIDENCIA-E
017900                UNTIL FIN-LECTURA-MAESTRO
018000        IF WKS-CONTADOR-CURSOS > ZERO
018100           PERFORM 230-CALCULA-PROMEDIO
018200        END-IF
018300     END-IF
018400     PERFORM 300-IMPRIME-RESULTADO
018500     PERFORM 900-CIERRA-ARCHIVOS
018600     STOP RUN.
018700 100-MAIN-E. EXIT.
018800
018900*--------> ABRE EL MAESTRO EN SOLO LECTURA; ESTE PROGRAMA
019000*          NUNCA ESCRIBE, SOLO CONSULTA
019100 110-APERTURA-ARCHIVOS SECTION.
019200     OPEN INPUT MAESTRO-RESULTADOS
019300     IF FS-MAESTRO NOT = 0
019400        DISPLAY WKS-GUIONES
019500        DISPLAY "ERROR AL ABRIR EL MAESTRO DE RESULTADOS"
019600        DISPLAY "FILE STATUS MAESTRO : (" FS-MAESTRO ")"
019700        DISPLAY WKS-GUIONES
019800        MOVE 91 TO RETURN-CODE
019900        STOP RUN
020000     END-IF.
020100 110-APERTURA-ARCHIVOS-E. EXIT.
020200
020300*--------> RECIBE EL CODIGO DE ESTUDIANTE A CONSULTAR. SE
020400*          RECHAZA SI VIENE EN BLANCO, CON ESPACIOS ENTRE
020500*          CARACTERES, O CON CARACTERES FUERA DE LA CLASE
020600*          CODIGO-VALIDO (SOLO LETRAS Y DIGITOS)
020700 120-ACEPTA-PARAMETRO SECTION.
020800     ACCEPT WKS-COD-BUSCADO FROM SYSIN
020900     SET WKS-PARAM-ES-VALIDO TO TRUE
021000     IF WKS-COD-BUSCADO = SPACES
021100        SET WKS-PARAM-NO-VALIDO TO TRUE
021200     ELSE
021300*              EL PRIMER CARACTER SE VALIDA APARTE, PUES EL
021400*              PARRAFO 130 COMPARA CADA POSICION CONTRA LA
021500*              ANTERIOR Y NO TIENE UNA POSICION CERO
021600        IF WKS-COD-BUSCADO-CAR(1) IS NOT CODIGO-VALIDO
021700           SET WKS-PARAM-NO-VALIDO TO TRUE
021800        END-IF
021900        PERFORM 130-VALIDA-CARACTERES
022000                VARYING WKS-IDX-CAR FROM 2 BY 1
022100                UNTIL WKS-IDX-CAR > 10
022200     END-IF.
022300 120-ACEPTA-PARAMETRO-E. EXIT.
022400
022500*--------> UN ESPACIO SEGUIDO DE UN CARACTER DISTINTO A ESPACIO
022600*          INDICA QUE EL CODIGO TIENE UN HUECO EN MEDIO. TODO
022700*          CARACTER QUE NO SEA ESPACIO DEBE SER LETRA O DIGITO
022800 130-VALIDA-CARACTERES SECTION.
022900*              HUECO EN MEDIO DEL CODIGO (EJ. "AB 123")
023000     IF WKS-COD-BUSCADO-CAR(WKS-IDX-CAR - 1) = SPACE
023100        AND WKS-COD-BUSCADO-CAR(WKS-IDX-CAR) NOT = SPACE
023200        SET WKS-PARAM-NO-VALIDO TO TRUE
023300     END-IF
023400*              CARACTER FUERA DE RANGO (NI LETRA NI DIGITO)
023500     IF WKS-COD-BUSCADO-CAR(WKS-IDX-CAR) NOT = SPACE
023600        AND WKS-COD-BUSCADO-CAR(WKS-IDX-CAR) IS NOT CODIGO-VALIDO
023700        SET WKS-PARAM-NO-VALIDO TO TRUE
023800     END-IF.
023900 130-VALIDA-CARACTERES-E. EXIT.
024000
024100*--------> LEE UN REGISTRO DEL MAESTRO. EL MAESTRO NO TIENE
024200*          ACCESO INDEXADO POR CODIGO DE ESTUDIANTE, POR LO
024300*          QUE LA UNICA FORMA DE LOCALIZAR LOS CURSOS DE UN
024400*          ESTUDIANTE ES RECORRIENDO EL ARCHIVO COMPLETO
024500 200-BUSCA-RESULTADOS SECTION.
024600     READ MAESTRO-RESULTADOS
024700          AT END
024800             SET FIN-LECTURA-MAESTRO TO TRUE
024900     END-READ.
025000 200-BUSCA-RESULTADOS-E. EXIT.
025100
025200*--------> SI LA LECTURA ANTERIOR TRAJO UN REGISTRO (NO SE
025300*          LLEGO A FIN DE ARCHIVO), SE COMPARA SU LLAVE CONTRA
025400*          EL CODIGO BUSCADO Y, SI COINCIDE, SE ACUMULA
025500 205-VALIDA-COINCIDENCIA SECTION.
025600     IF NOT FIN-LECTURA-MAESTRO
025700        IF MRES-LLAVE-COD-ESTUD = WKS-COD-BUSCADO
025800           PERFORM 210-ACUMULA-RESULTADO
025900        END-IF
026000     END-IF.
026100 205-VALIDA-COINCIDENCIA-E. EXIT.
026200
026300*--------> AGREGA EL CURSO A LA TABLA DE RESULTADOS Y SUMA
026400*          SU NOTA PARA EL PROMEDIO FINAL. SI YA SE ALCANZO
026500*          EL LIMITE DE 50 CURSOS, SE AVISA Y SE IGNORA EL
026600*          REGISTRO (NO SE AMPLIA LA TABLA EN TIEMPO DE CORRIDA)
026700 210-ACUMULA-RESULTADO SECTION.
026800*              CAMINO NORMAL: TODAVIA HAY ESPACIO EN LA TABLA,
026900*              SE AGREGA EL CURSO Y SE SUMA SU NOTA AL TOTAL
027000     IF WKS-CONTADOR-CURSOS < 50
027100        ADD 1 TO WKS-CONTADOR-CURSOS
027200        SET WKS-IDX-CURSO TO WKS-CONTADOR-CURSOS
027300        MOVE MRES-NOM-CURSO  TO WKS-TAB-NOM-CURSO(WKS-IDX-CURSO)
027400        MOVE MRES-NOTA-NUMERICA
027500                             TO WKS-TAB-NOTA(WKS-IDX-CURSO)
027600        MOVE MRES-NOTA-LETRA
027700                             TO WKS-TAB-NOTA-LETRA(WKS-IDX-CURSO)
027800        ADD MRES-NOTA-NUMERICA TO WKS-SUMA-NOTAS
027900     ELSE
028000*              CAMINO DE DESBORDE: YA SE LLENARON LAS 50
028100*              POSICIONES, SE AVISA Y SE IGNORA EL REGISTRO
028200        DISPLAY "AVISO: EL ESTUDIANTE TIENE MAS DE 50 CURSOS,"
028300        DISPLAY "SOLO SE PROMEDIAN LOS PRIMEROS 50 LEIDOS"
028400     END-IF.
028500 210-ACUMULA-RESULTADO-E. EXIT.
028600
028700*--------> PROMEDIO = SUMA DE NOTAS / CANTIDAD DE CURSOS,
028800*          REDONDEADO A DOS DECIMALES (MITAD HACIA ARRIBA).
028900*          ESTE PARRAFO SOLO SE EJECUTA SI WKS-CONTADOR-CURSOS
029000*          ES MAYOR A CERO (VER 100-MAIN), POR LO QUE NUNCA
029100*          HAY RIESGO DE DIVIDIR ENTRE CERO
029200 230-CALCULA-PROMEDIO SECTION.
029300     COMPUTE WKS-PROMEDIO-NOTA ROUNDED =
029400             WKS-SUMA-NOTAS / WKS-CONTADOR-CURSOS.
029500 230-CALCULA-PROMEDIO-E. EXIT.
029600
029700*--------> IMPRIME EL DETALLE DE CURSOS Y EL PROMEDIO, O EL
029800*          MENSAJE DE NO ENCONTRADO SI EL CODIGO NO TIENE
029900*          RESULTADOS (O SI EL PARAMETRO RECIBIDO ERA INVALIDO).
030000*          EL ENCABEZADO LLEVA FECHA Y HORA DE LA CONSULTA
030100*          (FECHA DESDE TK-0255, HORA DESDE TK-0195)
030200 300-IMPRIME-RESULTADO SECTION.
030300     DISPLAY " "
030400     DISPLAY WKS-GUIONES
030500     DISPLAY "   PROMEDIO DE RESULTADOS POR ESTUDIANTE"
030600     DISPLAY "   FECHA DE CONSULTA : " WKS-FECHA-CONS-DD "/"
030700             WKS-FECHA-CONS-MM "/" WKS-FECHA-CONS-AA
030800     DISPLAY "   HORA DE CONSULTA  : " WKS-HORA-CONSULTA
030900     DISPLAY WKS-GUIONES
031000*              SIN COINCIDENCIAS, O PARAMETRO INVALIDO DESDE
031100*              UN INICIO: SE INFORMA NOT FOUND Y NO SE IMPRIME
031200*              DETALLE NI PROMEDIO
031300     IF WKS-PARAM-NO-VALIDO OR WKS-CONTADOR-CURSOS = ZERO
031400        DISPLAY "STUDENT ID : " WKS-COD-BUSCADO
031500        DISPLAY "==> NOT FOUND, EL ESTUDIANTE NO TIENE"
031600        DISPLAY "    RESULTADOS REGISTRADOS EN EL MAESTRO"
031700     ELSE
031800*              HAY CURSOS: SE IMPRIME UNA LINEA POR CADA UNO
031900*              Y LUEGO EL RESUMEN CON EL PROMEDIO CALCULADO
032000        PERFORM 310-IMPRIME-DETALLE
032100                VARYING WKS-IDX-CURSO FROM 1 BY 1
032200                UNTIL WKS-IDX-CURSO > WKS-CONTADOR-CURSOS
032300        DISPLAY WKS-GUIONES
032400        DISPLAY "STUDENT ID     : " WKS-COD-BUSCADO
032500        DISPLAY "COURSE COUNT   : " WKS-CONTADOR-CURSOS
032600        DISPLAY "AVERAGE SCORE  : " WKS-PROMEDIO-NOTA
032700     END-IF
032800     DISPLAY WKS-GUIONES.
032900 300-IMPRIME-RESULTADO-E. EXIT.
033000
033100*--------> IMPRIME UNA LINEA DE DETALLE POR CADA CURSO DE LA
033200*          TABLA, EN EL ORDEN EN QUE SE LEYERON DEL MAESTRO
033300 310-IMPRIME-DETALLE SECTION.
033400     DISPLAY "  " WKS-TAB-NOM-CURSO(WKS-IDX-CURSO)
033500              " " WKS-TAB-NOTA(WKS-IDX-CURSO)
033600              " " WKS-TAB-NOTA-LETRA(WKS-IDX-CURSO).
033700 310-IMPRIME-DETALLE-E. EXIT.
033800
033900*--------> CIERRA EL MAESTRO AL FINALIZAR LA CONSULTA
034000 900-CIERRA-ARCHIVOS SECTION.
034100     CLOSE MAESTRO-RESULTADOS.
034200 900-CIERRA-ARCHIVOS-E. EXIT.
